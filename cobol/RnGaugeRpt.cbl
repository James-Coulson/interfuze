000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RnGaugeRpt.
000400 AUTHOR.      R SWEARINGEN.
000500 INSTALLATION. DIST 14 HYDROLOGY - STREAM GAUGE TELEMETRY UNIT.
000600 DATE-WRITTEN. 02/11/1987.
000700 DATE-COMPILED.
000800 SECURITY.    UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000*================================================================
001100* MAINTENANCE LOG
001200*----------------------------------------------------------------
001300* 02/11/87 RSW   ORIGINAL WRITE-UP.  READS THE RAIN GAUGE
001400*               MASTER CARD FILE AND THE DAILY OBSERVATION
001500*               DECK, PRINTS ONE LINE PER GAUGE SHOWING THE
001600*               AVERAGE DEPTH SINCE THE LAST READING CYCLE.
001700* 06/02/87 RSW   ADDED DUPLICATE-GAUGE REPLACE LOGIC PER
001800*               REQUEST OF J. HOLLOWAY, DIST 14 SUPERVISOR.
001900* 11/19/88 DKT   ADDED CHANGE-IN-RAINFALL COLUMN (LATEST MINUS
002000*               EARLIEST) FOR FLASH-FLOOD WARNING DESK.
002100* 04/05/90 DKT   ADDED THRESHOLD EXCEEDANCE ALERT FLAG, TICKET
002200*               DH-0447.  GREATER-THAN ONLY, NOT EQUAL-TO.
002300* 09/14/91 RSW   TRAILER TOTALS LINE ADDED PER AUDIT REQUEST.
002400* 03/02/93 CLM   CONVERTED GAUGE TABLE TO SORTED SEARCH-ALL
002500*               TABLE, DROPPED THE OLD LINEAR SCAN.  RUNTIME
002600*               ON THE FULL DISTRICT FILE CUT BY MORE THAN HALF.
002700* 08/30/94 CLM   GAUGE ID EXPANDED 9(05) TO 9(09) TO ABSORB THE
002800*               NEW STATEWIDE NUMBERING BLOCK.
002900* 01/22/96 RSW   REJECTED-RECORD MESSAGE RE-WORDED TO MATCH
003000*               THE REST OF THE DIST 14 BATCH SUITE.
003100* 05/18/98 CLM   Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS IN THIS
003200*               PROGRAM.  CUTOFF AND OBSERVATION TIMES ARE
003300*               ALREADY CARRIED AS TIMESTAMPS, NOT DATES.
003400*               SIGNED OFF CLEAN, NO CHANGES REQUIRED.
003500* 02/09/99 CLM   Y2K RE-CERTIFICATION - ANNUAL RE-RUN. CLEAN.
003600* 07/21/01 DKT   OBSERVATION OUTAGE COUNT ADDED TO TRAILER AT
003700*               REQUEST OF STATE HYDROLOGY OFFICE.
003800* 10/03/04 CLM   TELEMETRY UPGRADE - OBSERVATION TIME NOW ARRIVES
003900*               AS EPOCH MILLISECONDS FROM THE NEW DATA LOGGERS
004000*               INSTEAD OF A JULIAN CARD DATE.  CUTOFF PARAMETER
004100*               FIELD WIDENED TO MATCH, TICKET DH-1182.
004200* 05/11/09 DKT   RAINFALL ALERT THRESHOLD MOVED OUT OF A
004300*               HARD-CODED 78-LEVEL AND INTO A RUN PARAMETER.
004400* 02/26/14 CLM   CLEANED UP UNREACHABLE BRANCH IN THE AVERAGE
004500*               PARAGRAPH LEFT OVER FROM THE 1993 REWRITE.
004600*================================================================
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SOURCE-COMPUTER. IBM-4381.
005300*
005400 OBJECT-COMPUTER. IBM-4381.
005500*
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-DIGITS  IS '0' THRU '9'
005900     UPSI-0 IS RG-RERUN-SWITCH
006000         ON STATUS  IS RG-RERUN
006100         OFF STATUS IS RG-FIRST-RUN.
006200*
006300 INPUT-OUTPUT SECTION.
006400*
006500 FILE-CONTROL.
006600     SELECT OPTIONAL DEVICE-FILE ASSIGN TO DEVFILE
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-DEVICE-FILE.
006900*
007000     SELECT OPTIONAL OBSERVATION-FILE ASSIGN TO OBSFILE
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-OBSERVATION-FILE.
007300*
007400     SELECT REPORT-FILE ASSIGN TO RPTFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-REPORT-FILE.
007700*
007800 DATA DIVISION.
007900*
008000 FILE SECTION.
008100*
008200 FD  DEVICE-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS.
008500*
008600 01  DEVICE-RECORD-IN.
008700     05  DR-DEVICE-ID-X          PIC X(09).
008800     05  DR-DEVICE-ID-N REDEFINES DR-DEVICE-ID-X
008900                                 PIC 9(09).
009000     05  DR-DEVICE-NAME          PIC X(20).
009100     05  DR-LOCATION             PIC X(30).
009200     05  FILLER                  PIC X(21).
009300*
009400 FD  OBSERVATION-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS.
009700*
009800 01  OBSERVATION-RECORD-IN.
009900     05  OR-DEVICE-ID-X          PIC X(09).
010000     05  OR-DEVICE-ID-N REDEFINES OR-DEVICE-ID-X
010100                                 PIC 9(09).
010200     05  OR-OBS-TIME-X           PIC X(15).
010300     05  OR-OBS-TIME-N  REDEFINES OR-OBS-TIME-X
010400                                 PIC S9(15).
010500     05  OR-RAINFALL-X           PIC X(05).
010600     05  OR-RAINFALL-N  REDEFINES OR-RAINFALL-X
010700                                 PIC 9(05).
010800     05  FILLER                  PIC X(51).
010900*
011000 FD  REPORT-FILE
011100     LABEL RECORDS ARE STANDARD
011200     LINAGE IS 60 LINES
011300         WITH FOOTING AT 56
011400        LINES AT TOP 2
011500        LINES AT BOTTOM 2
011600     RECORD CONTAINS 132 CHARACTERS.
011700*
011800 01  REPORT-LINE-OUT             PIC X(132).
011900*
012000 WORKING-STORAGE SECTION.
012100*
012200 77  FS-DEVICE-FILE              PIC X(02) VALUE '00'.
012300 77  FS-OBSERVATION-FILE         PIC X(02) VALUE '00'.
012400 77  FS-REPORT-FILE              PIC X(02) VALUE '00'.
012500 77  WS-HDR-LINES-SKIPPED        PIC 9(01) VALUE ZERO.
012600 77  WS-ABEND-MESSAGE            PIC X(40) VALUE SPACES.
012700*
012800 78  WS-CTE-01                            VALUE 1.
012900 78  WS-MAX-DEVICES                       VALUE 9999.
013000 78  WS-MAX-OBSERVATIONS                  VALUE 99999.
013100*
013200 01  WS-RUN-PARAMETERS.
013300     05  WS-CUTOFF-TIME          PIC S9(15) VALUE ZERO.
013400     05  WS-ALERT-THRESHOLD      PIC 9(05)  VALUE ZERO.
013500     05  FILLER                  PIC X(10) VALUE SPACES.
013600*
013700*---------------------------------------------------------------*
013800* SORTED GAUGE MASTER TABLE - LOADED FROM DEVFILE, RE-SORTED  *
013900* ASCENDING BY DEVICE ID BEFORE THE OBSERVATION PASS BEGINS,   *
014000* THEN SEARCHED BINARY (SEARCH ALL) TO MATCH OBSERVATIONS.     *
014100*---------------------------------------------------------------*
014200 01  WS-DEVICE-COUNT             PIC 9(04) COMP VALUE ZERO.
014300*
014400 01  DEVICE-TABLE.
014500     05  DEVICE-ENTRY OCCURS 1 TO 9999 TIMES
014600                  DEPENDING ON WS-DEVICE-COUNT
014700                  ASCENDING KEY IS DEV-ID
014800                  INDEXED BY IDX-DEVICE.
014900         10  DEV-ID              PIC 9(09).
015000         10  DEV-NAME            PIC X(20).
015100         10  DEV-LOCATION        PIC X(30).
015200         10  DEV-OBS-COUNT       PIC 9(05) COMP VALUE ZERO.
015300         10  DEV-RECENT-COUNT    PIC 9(05) COMP VALUE ZERO.
015400         10  DEV-RECENT-SUM      PIC S9(10) VALUE ZERO.
015500         10  DEV-EARLIEST-RAIN   PIC 9(05) VALUE ZERO.
015600         10  DEV-LATEST-RAIN     PIC 9(05) VALUE ZERO.
015700         10  DEV-ALERT-SW        PIC X(01) VALUE 'N'.
015800             88  DEV-IN-ALERT             VALUE 'Y'.
015900         10  FILLER              PIC X(10) VALUE SPACES.
016000*
016100*---------------------------------------------------------------*
016200* FLAT OBSERVATION TABLE - ONE ENTRY PER OBSERVATION RECORD   *
016300* ACCEPTED, KEPT IN ARRIVAL ORDER (NOT SORTED).  EACH DEVICE'S *
016400* STATISTICS PASS SCANS THIS TABLE START TO END FOR ITS ID.    *
016500*---------------------------------------------------------------*
016600 01  WS-OBSERVATION-COUNT        PIC 9(05) COMP VALUE ZERO.
016700*
016800 01  OBSERVATION-TABLE.
016900     05  OBSERVATION-ENTRY OCCURS 1 TO 99999 TIMES
017000                  DEPENDING ON WS-OBSERVATION-COUNT
017100                  INDEXED BY IDX-OBS.
017200         10  OBS-DEVICE-ID       PIC 9(09).
017300         10  OBS-TIME            PIC S9(15).
017400         10  OBS-RAINFALL        PIC 9(05).
017410         10  FILLER              PIC X(06) VALUE SPACES.
017500*
017600*---------------------------------------------------------------*
017700* WORK FIELDS USED BY THE LOAD AND VALIDATION PARAGRAPHS      *
017800*---------------------------------------------------------------*
017900 01  WS-EDIT-AREA.
018000     05  WS-DEVICE-ID-EDIT       PIC X(09).
018100     05  WS-DEVICE-ID-OR-NA      PIC X(09).
018110     05  WS-DUPE-ID-FOUND-SW     PIC X(01) VALUE 'N'.
018120         88  DUPE-ID-FOUND                VALUE 'Y'.
018150     05  FILLER                  PIC X(05) VALUE SPACES.
018200     05  WS-SWAP-DEVICE-ENTRY.
018300         10  WS-SWAP-ID          PIC 9(09).
018400         10  WS-SWAP-NAME        PIC X(20).
018500         10  WS-SWAP-LOCATION    PIC X(30).
018600         10  FILLER              PIC X(10) VALUE SPACES.
018700*
018800 01  WS-INSERT-WORK-AREA REDEFINES WS-SWAP-DEVICE-ENTRY.
018900     05  WI-ID                   PIC 9(09).
019000     05  WI-REST                 PIC X(60).
020000*
020100 01  WS-SUBSCRIPTS.
020200     05  WS-SORT-OUTER-IDX       PIC 9(04) COMP VALUE ZERO.
020300     05  WS-SORT-INNER-IDX       PIC 9(04) COMP VALUE ZERO.
020400     05  WS-SCAN-IDX             PIC 9(05) COMP VALUE ZERO.
020410     05  FILLER                  PIC X(05) VALUE SPACES.
020500*
020600*---------------------------------------------------------------*
020700* STATISTICS SCRATCH FIELDS - REBUILT FOR EACH GAUGE IN TURN  *
020800*---------------------------------------------------------------*
020900 01  WS-STAT-WORK-AREA.
021000     05  WS-STAT-AVG-RAW         PIC S9(05)V9(03) VALUE ZERO.
021100     05  WS-STAT-CHG-RAW         PIC S9(05)V9(03) VALUE ZERO.
021200     05  WS-DIVIDE-FAILED-SW     PIC X(01) VALUE 'N'.
021300         88  DIVIDE-FAILED                VALUE 'Y'.
021400     05  WS-FIRST-RECENT-SEEN-SW PIC X(01) VALUE 'N'.
021500         88  FIRST-RECENT-SEEN            VALUE 'Y'.
021510     05  FILLER                  PIC X(05) VALUE SPACES.
021600*
021700*---------------------------------------------------------------*
021800* RUN CONTROL TOTALS - PRINTED ON THE TRAILER LINE AT EOJ     *
021900*---------------------------------------------------------------*
022000 01  WS-RUN-TOTALS.
022100     05  WS-DEVICES-REPORTED-CNT PIC 9(05) COMP VALUE ZERO.
022200     05  WS-OBS-PROCESSED-CNT    PIC 9(05) COMP VALUE ZERO.
022300     05  WS-RECORDS-SKIPPED-CNT  PIC 9(05) COMP VALUE ZERO.
022400     05  WS-DEVICES-ALERT-CNT    PIC 9(05) COMP VALUE ZERO.
022410     05  FILLER                  PIC X(05) VALUE SPACES.
022500*
022600*---------------------------------------------------------------*
022700* PRINT LINE LAYOUTS - EACH MOVED TO REPORT-LINE-OUT BEFORE    *
022800* WRITE, IN THE SAME MANNER AS THE OLD CAR-SALES REPORT.      *
022900*---------------------------------------------------------------*
023000 01  WS-BANNER-LINE.
023100     05  FILLER                  PIC X(04) VALUE SPACES.
023200     05  WSB-TEXT                PIC X(40) VALUE SPACES.
023300     05  FILLER                  PIC X(88) VALUE SPACES.
023400*
023500 01  WS-ECHO-LINE.
023600     05  FILLER                  PIC X(02) VALUE SPACES.
023700     05  WSE-PREFIX              PIC X(28) VALUE SPACES.
023800     05  FILLER                  PIC X(01) VALUE SPACE.
024100     05  WSE-NAME-TAG            PIC X(11) VALUE 'deviceName='.
024200     05  WSE-NAME                PIC X(20) VALUE SPACES.
024300     05  FILLER                  PIC X(02) VALUE ', '.
024400     05  WSE-LOC-TAG             PIC X(09) VALUE 'location='.
024500     05  WSE-LOCATION            PIC X(30) VALUE SPACES.
024600     05  WSE-CLOSE-BRACKET       PIC X(01) VALUE ']'.
024700     05  FILLER                  PIC X(25) VALUE SPACES.
024750*
024760 01  WS-ID-EDIT-AREA.
024770     05  WS-ID-EDITED            PIC Z(8)9.
024780     05  WS-ID-LEAD-SPACES       PIC 9(02) COMP VALUE ZERO.
024785     05  FILLER                  PIC X(05) VALUE SPACES.
024800*
024900 01  WS-DIAGNOSTIC-LINE.
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  WSD-TEXT                PIC X(80) VALUE SPACES.
025200     05  FILLER                  PIC X(50) VALUE SPACES.
025300*
025400 01  WS-HEADING-LINE.
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  FILLER                  PIC X(09) VALUE 'DEVICE ID'.
025700     05  FILLER                  PIC X(03) VALUE SPACES.
025800     05  FILLER                  PIC X(20) VALUE 'DEVICE NAME'.
025900     05  FILLER                  PIC X(03) VALUE SPACES.
026000     05  FILLER                  PIC X(30) VALUE 'LOCATION'.
026100     05  FILLER                  PIC X(03) VALUE SPACES.
026200     05  FILLER                  PIC X(12) VALUE 'AVG RAINFALL'.
026300     05  FILLER                  PIC X(03) VALUE SPACES.
026400     05  FILLER                  PIC X(12) VALUE 'CHG RAINFALL'.
026500     05  FILLER                  PIC X(03) VALUE SPACES.
026600     05  FILLER                  PIC X(05) VALUE 'ALERT'.
026700     05  FILLER                  PIC X(27) VALUE SPACES.
026800*
026900 01  WS-DETAIL-LINE.
027000     05  FILLER                  PIC X(02) VALUE SPACES.
027100     05  DET-DEVICE-ID           PIC ZZZZZZZZ9.
027200     05  FILLER                  PIC X(03) VALUE SPACES.
027300     05  DET-DEVICE-NAME         PIC X(20) VALUE SPACES.
027400     05  FILLER                  PIC X(03) VALUE SPACES.
027500     05  DET-LOCATION            PIC X(30) VALUE SPACES.
027600     05  FILLER                  PIC X(02) VALUE SPACES.
027700     05  DET-AVG-RAINFALL        PIC -ZZZZ9.999.
027800     05  FILLER                  PIC X(02) VALUE SPACES.
027900     05  DET-CHG-RAINFALL        PIC -ZZZZ9.999.
028000     05  FILLER                  PIC X(03) VALUE SPACES.
028100     05  DET-ALERT-FLAG          PIC X(05) VALUE SPACES.
028200     05  FILLER                  PIC X(21) VALUE SPACES.
028300*
028400 01  WS-TRAILER-LINE.
028500     05  FILLER                  PIC X(02) VALUE SPACES.
028600     05  FILLER                  PIC X(17)
028610                                 VALUE 'DEVICES REPORTED'.
028700     05  TRL-DEVICES-REPORTED    PIC ZZZZ9.
028800     05  FILLER                  PIC X(03) VALUE SPACES.
028900     05  FILLER                  PIC X(22)
028910                                 VALUE 'OBSERVATIONS PROCESSED'.
029000     05  TRL-OBS-PROCESSED       PIC ZZZZ9.
029100     05  FILLER                  PIC X(03) VALUE SPACES.
029200     05  FILLER                  PIC X(15)
029210                                 VALUE 'RECORDS SKIPPED'.
029300     05  TRL-RECORDS-SKIPPED     PIC ZZZZ9.
029400     05  FILLER                  PIC X(03) VALUE SPACES.
029500     05  FILLER                  PIC X(13)
029510                                 VALUE 'DEVICES ALERT'.
029600     05  TRL-DEVICES-ALERT       PIC ZZZZ9.
029700     05  FILLER                  PIC X(08) VALUE SPACES.
029800*
029900 PROCEDURE DIVISION.
030000*
030100 DECLARATIVES.
030200*---------------------------------------------------------------*
030300* FILE-HANDLER SECTION - GIVES AN OPERATOR-READABLE DUMP OF    *
030400* THE FILE STATUS WHENEVER ANY OF THE THREE FILES ABENDS ON   *
030500* OPEN, READ OR WRITE.  SAME FILE-STATUS HANDLER PATTERN THIS *
030600* SHOP HAS USED FOR YEARS ON THE REST OF THE BATCH SUITE.     *
030700*---------------------------------------------------------------*
030800 DEVICE-FILE-HANDLER SECTION.
030900     USE AFTER ERROR PROCEDURE ON DEVICE-FILE.
030910*
030920* THIS SECTION ONLY FIRES ON A BAD FILE STATUS - A CLEAN END OF
030930* FILE IS HANDLED BY THE READ'S OWN AT END CLAUSE IN 1010 AND
030940* NEVER REACHES HERE.  THE OPERATOR GETS THE STATUS CODE ON THE
030950* CONSOLE SO THE RUN CAN BE RESTARTED AGAINST A CORRECTED CARD
030960* DECK WITHOUT WAITING FOR A DUMP TO COME BACK FROM THE ROOM.
030970*
031000 9000-DEVICE-FILE-STATUS-CHECK.
031100     MOVE 'ERROR ON DEVICE-FILE - SEE FILE STATUS BELOW'
031200                                 TO WS-ABEND-MESSAGE
031300     DISPLAY WS-ABEND-MESSAGE
031400     DISPLAY 'FILE STATUS: ' FS-DEVICE-FILE.
031500*
031600 OBSERVATION-FILE-HANDLER SECTION.
031700     USE AFTER ERROR PROCEDURE ON OBSERVATION-FILE.
031710*
031720* SAME TREATMENT AS THE DEVICE HANDLER ABOVE, ONE SECTION PER
031730* FILE SO THE CONSOLE MESSAGE NAMES THE RIGHT FILE WITHOUT ANY
031740* GUESSWORK ON THE OPERATOR'S PART.
031750*
031800 9010-OBSERVATION-FILE-STATUS-CHECK.
031900     MOVE 'ERROR ON OBSERVATION-FILE - SEE FILE STATUS BELOW'
032000                                 TO WS-ABEND-MESSAGE
032100     DISPLAY WS-ABEND-MESSAGE
032200     DISPLAY 'FILE STATUS: ' FS-OBSERVATION-FILE.
032300*
032400 REPORT-FILE-HANDLER SECTION.
032500     USE AFTER ERROR PROCEDURE ON REPORT-FILE.
032510*
032520* A REPORT-FILE ERROR USUALLY MEANS THE OUTPUT DATASET RAN OUT
032530* OF SPACE OR WAS ALLOCATED TOO SMALL - WORTH CALLING OUT APART
032540* FROM THE TWO INPUT HANDLERS ABOVE SINCE THE FIX IS ON THE JCL
032550* SIDE, NOT IN THE CARD DECK.
032560*
032600 9020-REPORT-FILE-STATUS-CHECK.
032700     MOVE 'ERROR ON REPORT-FILE - SEE FILE STATUS BELOW'
032800                                 TO WS-ABEND-MESSAGE
032900     DISPLAY WS-ABEND-MESSAGE
033000     DISPLAY 'FILE STATUS: ' FS-REPORT-FILE.
033100 END DECLARATIVES.
033200*
033300 0000-MAIN-LINE SECTION.
033400 0000-BEGIN-MAIN-LINE.
033500*
033600     PERFORM 0100-BEGIN-INITIALIZE-RUN
033700        THRU 0100-END-INITIALIZE-RUN
033800*
033900     PERFORM 1000-BEGIN-LOAD-DEVICES
034000        THRU 1000-END-LOAD-DEVICES
034100*
034200     IF FS-DEVICE-FILE IS EQUAL TO '00' OR '10'
034300        PERFORM 1900-BEGIN-SORT-DEVICE-TABLE
034400           THRU 1900-END-SORT-DEVICE-TABLE
034500*
034600        PERFORM 2000-BEGIN-LOAD-OBSERVATIONS
034700           THRU 2000-END-LOAD-OBSERVATIONS
034800*
034900        PERFORM 3000-BEGIN-PRODUCE-REPORT
035000           THRU 3000-END-PRODUCE-REPORT
035100     END-IF
035200*
035300     PERFORM 4000-BEGIN-FINISH-RUN
035400        THRU 4000-END-FINISH-RUN
035500*
035600     STOP RUN.
035700 0000-END-MAIN-LINE.
035800     EXIT.
035900*
036000*---------------------------------------------------------------*
036100* 0100 - OPEN THE REPORT FILE AND PICK UP THE RUN PARAMETERS   *
036200* (CUTOFF TIME AND ALERT THRESHOLD).  THESE ARE CARD-IMAGE     *
036300* PARAMETERS, READ ONCE AT THE TOP OF THE RUN.                 *
036400*---------------------------------------------------------------*
036500 0100-BEGIN-INITIALIZE-RUN.
036600*
036610* REPORT-FILE IS OPENED FIRST SO THE BANNER LINE WRITTEN BY 1000
036620* BELOW HAS SOMEWHERE TO LAND EVEN IF THE PARAMETER CARDS THAT
036630* FOLLOW TURN OUT TO BE BAD - THE OPERATOR STILL GETS A REPORT
036640* WITH WHATEVER DIAGNOSTICS WERE PRODUCED, NOT A ZERO-LENGTH FILE.
036700     OPEN OUTPUT REPORT-FILE
036800*
036810* THE TWO RUN PARAMETERS COME IN OVER SYSIN AS A PAIR OF CARD
036820* IMAGES, ONE ACCEPT PER CARD, IN THE SAME ORDER THE OPERATOR
036830* DOCUMENTATION LISTS THEM.  NEITHER IS VALIDATED HERE - AN
036840* UNREADABLE CUTOFF OR THRESHOLD IS AN OPERATOR SETUP ERROR, NOT
036850* SOMETHING THIS PROGRAM CAN RECOVER FROM, SO THERE IS NO EDIT.
036900     DISPLAY 'ENTER CUTOFF TIME (EPOCH MILLISECONDS): '
037000        WITH NO ADVANCING
038000     ACCEPT WS-CUTOFF-TIME FROM SYSIN
038100*
038200     DISPLAY 'ENTER ALERT THRESHOLD (WHOLE MILLIMETRES): '
038300        WITH NO ADVANCING
038400     ACCEPT WS-ALERT-THRESHOLD FROM SYSIN.
038500 0100-END-INITIALIZE-RUN.
038600     EXIT.
038700*
038800*---------------------------------------------------------------*
038900* 1000 - DEVICE MASTER LOAD.  FIRST RECORD ON THE FILE IS THE *
039000* COLUMN HEADING CARD AND IS DISCARDED WITHOUT BEING EDITED.   *
039100*---------------------------------------------------------------*
039200 1000-BEGIN-LOAD-DEVICES.
039300*
039310* BANNER LINE FIRST SO A REVIEWER SCANNING THE PRINTED REPORT
039320* CAN SEE AT A GLANCE WHICH PHASE OF THE RUN PRODUCED WHICH
039330* LINES - THE SAME BANNER-PER-PHASE HABIT THIS SHOP HAS USED ON
039340* ITS BATCH REPORTS FOR YEARS.
039400     MOVE '==== Loading Devices ====' TO WSB-TEXT
039500     MOVE WS-BANNER-LINE         TO REPORT-LINE-OUT
039600     WRITE REPORT-LINE-OUT
039700*
039710* IF THE GAUGE MASTER FILE CANNOT EVEN BE OPENED THE RUN STOPS
039720* COLD WITH A NON-ZERO RETURN CODE - THERE IS NO SENSIBLE REPORT
039730* TO PRODUCE WITHOUT THE MASTER, SO THE OBSERVATION PASS AND THE
039740* STATISTICS PASS ARE BOTH SKIPPED BY THE GUARD BACK IN
039750* 0000-MAIN-LINE.
039800     OPEN INPUT DEVICE-FILE
039900*
040000     IF FS-DEVICE-FILE IS NOT EQUAL TO '00'
040100        MOVE 'Error parsing devices CSV at DEVFILE'
040200                                 TO WSD-TEXT
040300        MOVE WS-DIAGNOSTIC-LINE  TO REPORT-LINE-OUT
040400        WRITE REPORT-LINE-OUT
040500        DISPLAY 'Error parsing devices CSV at DEVFILE'
040600        MOVE 16                  TO RETURN-CODE
040700     ELSE
040710* WS-HDR-LINES-SKIPPED IS RESET HERE, NOT IN WORKING-STORAGE,
040720* SINCE THE SAME SWITCH IS REUSED FOR THE OBSERVATION FILE'S
040730* OWN HEADER CARD DOWN IN 2000 BELOW.
040800        MOVE ZERO                TO WS-HDR-LINES-SKIPPED
040900        PERFORM 1010-BEGIN-READ-DEVICE-RECORD
041000           THRU 1010-END-READ-DEVICE-RECORD
041100          UNTIL FS-DEVICE-FILE IS EQUAL TO '10'
041200        CLOSE DEVICE-FILE
041300     END-IF.
041400 1000-END-LOAD-DEVICES.
041500     EXIT.
041600*
041700 1010-BEGIN-READ-DEVICE-RECORD.
041800*
041810* ONE PHYSICAL READ PER CALL.  THE FIRST RECORD ON THE FILE IS
041820* ALWAYS THE COLUMN-HEADING CARD PUT THERE FOR THE HUMAN READER
041830* AND CARRIES NO DEVICE DATA AT ALL, SO IT IS COUNTED AND
041840* DROPPED WITHOUT EVER REACHING THE VALIDATE PARAGRAPH.
041900     READ DEVICE-FILE
042000        AT END
043000           CONTINUE
044000        NOT AT END
045000           IF WS-HDR-LINES-SKIPPED IS EQUAL TO ZERO
046000              MOVE WS-CTE-01        TO WS-HDR-LINES-SKIPPED
047000           ELSE
048000              PERFORM 1100-BEGIN-VALIDATE-AND-STORE-DEVICE
049000                 THRU 1100-END-VALIDATE-AND-STORE-DEVICE
050000           END-IF
051000     END-READ.
052000 1010-END-READ-DEVICE-RECORD.
053000     EXIT.
053100*
053200*---------------------------------------------------------------*
053300* 1100 - VALIDATE THE GAUGE ID AND FILE THE MASTER RECORD.     *
053400* A DUPLICATE ID OVERWRITES WHATEVER WAS FILED BEFORE IT.      *
053500*---------------------------------------------------------------*
053600 1100-BEGIN-VALIDATE-AND-STORE-DEVICE.
053700*
053710* ONE MASTER CARD IN, TWO OUTCOMES OUT - EITHER THE ID EDITS
053720* CLEAN AND THE RECORD GETS FILED IN THE TABLE BY 1120, OR IT
053730* FAILS THE EDIT AND THE SKIPPED-RECORD COUNTER GOES UP BY ONE
053740* FOR THE TRAILER LINE AT EOJ.  NOTHING ELSE TOUCHES THAT COUNTER
053750* FOR A DEVICE RECORD, SO THE TWO BRANCHES BELOW ARE MUTUALLY
053760* EXCLUSIVE BY DESIGN.
053800     PERFORM 1110-BEGIN-VALIDATE-DEVICE-ID
053900        THRU 1110-END-VALIDATE-DEVICE-ID
054000*
054100     IF DIVIDE-FAILED
054200        ADD WS-CTE-01 TO WS-RECORDS-SKIPPED-CNT
054300     ELSE
054400        PERFORM 1120-BEGIN-FILE-DEVICE-RECORD
054500           THRU 1120-END-FILE-DEVICE-RECORD
054600     END-IF.
054700 1100-END-VALIDATE-AND-STORE-DEVICE.
054800     EXIT.
054900*
055000 1110-BEGIN-VALIDATE-DEVICE-ID.
055100*
055110* DIVIDE-FAILED IS THE SAME PASS/FAIL SWITCH USED ALL THROUGH
055120* THE VALIDATION PARAGRAPHS IN THIS PROGRAM, DEVICE RECORD AND
055130* OBSERVATION RECORD ALIKE - THE NAME IS A HOLDOVER FROM THE
055140* OLD CAR-SALES REPORT WHERE THIS SWITCH ORIGINALLY GUARDED A
055150* DIVIDE STATEMENT, AND IT STUCK EVEN THOUGH THIS PARAGRAPH
055160* NEVER DIVIDES ANYTHING ITSELF.  IT IS RESET TO 'N' AT THE TOP
055170* OF EVERY CALL SINCE THE SAME WORKING-STORAGE FIELD IS SHARED
055180* ACROSS EVERY DEVICE RECORD READ IN THE LOAD LOOP.
055200     MOVE 'N'                    TO WS-DIVIDE-FAILED-SW
055210* WS-DEVICE-ID-EDIT HOLDS THE RAW, UN-EDITED CARD IMAGE OF THE
055220* ID SO IT CAN BE ECHOED BACK ON THE DIAGNOSTIC LINE BELOW IF
055230* THE RECORD TURNS OUT TO BE BAD - THE OPERATOR NEEDS TO SEE
055240* EXACTLY WHAT WAS PUNCHED, NOT A BLANK OR A ZERO.
055300     MOVE DR-DEVICE-ID-X         TO WS-DEVICE-ID-EDIT
055400*
055410* TWO WAYS A DEVICE ID CAN FAIL: THE FIELD IS NOTHING BUT
055420* SPACES (A BLANK CARD COLUMN), OR IT HAS SOMETHING PUNCHED IN
055430* IT BUT THAT SOMETHING IS NOT ALL DIGITS.  THE TWO CASES ARE
055440* TOLD APART BELOW BECAUSE THE BLANK CASE PRINTS 'N/A' ON THE
055450* DIAGNOSTIC LINE WHILE THE NON-NUMERIC CASE ECHOES WHATEVER
055460* WAS ACTUALLY PUNCHED.
055500     IF DR-DEVICE-ID-X IS EQUAL TO SPACES
055600        MOVE 'N/A'               TO WS-DEVICE-ID-OR-NA
055700        MOVE 'Y'                 TO WS-DIVIDE-FAILED-SW
055800     ELSE
055900        IF DR-DEVICE-ID-X IS NOT NUMERIC
056000           MOVE WS-DEVICE-ID-EDIT TO WS-DEVICE-ID-OR-NA
056100           MOVE 'Y'              TO WS-DIVIDE-FAILED-SW
056200        END-IF
056300     END-IF
056400*
056410* A FAILED ID NEVER REACHES THE DEVICE TABLE - THE DIAGNOSTIC
056420* LINE IS WRITTEN TO THE REPORT FOR THE PERMANENT RECORD AND
056430* ALSO DISPLAYED TO THE CONSOLE SO THE OPERATOR SEES IT WHILE
056440* THE JOB IS STILL RUNNING, NOT JUST AFTER THE FACT WHEN THE
056450* PRINTOUT COMES BACK FROM THE ROOM.
056500     IF DIVIDE-FAILED
056600        MOVE SPACES              TO WSD-TEXT
056700        STRING 'Error parsing device ID - Device ID = '
056800               DELIMITED BY SIZE
056900               WS-DEVICE-ID-OR-NA
057000               DELIMITED BY SPACE
057100               ' - Skipping record'
057200               DELIMITED BY SIZE
057300          INTO WSD-TEXT
057400        MOVE WS-DIAGNOSTIC-LINE  TO REPORT-LINE-OUT
057500        WRITE REPORT-LINE-OUT
057600        DISPLAY WSD-TEXT
057700     END-IF.
057800 1110-END-VALIDATE-DEVICE-ID.
057900     EXIT.
058000*
058100*---------------------------------------------------------------*
058200* 1120 - LOOK FOR THE ID IN THE TABLE ALREADY BUILT.  IF IT'S   *
058300* THERE, REPLACE THE NAME/LOCATION.  IF NOT, APPEND A NEW ROW. *
058400* THE TABLE IS RE-SORTED ONCE, AFTER THE WHOLE FILE IS IN, BY   *
058500* 1900 BELOW, SO NO ORDER IS ASSUMED HERE.                      *
058600*---------------------------------------------------------------*
058700 1120-BEGIN-FILE-DEVICE-RECORD.
058800*
058810* THE TABLE IS STILL IN ARRIVAL ORDER AT THIS POINT IN THE RUN -
058820* IT IS NOT SORTED UNTIL 1900 RUNS AFTER THE WHOLE DECK HAS BEEN
058830* READ - SO A PLAIN LINEAR SCAN IS THE ONLY OPTION FOR FINDING A
058840* DUPLICATE ID HERE.  WS-SORT-OUTER-IDX DOES DOUBLE DUTY AS THE
058850* SCAN SUBSCRIPT FOR THIS LOOP; IT IS THE SAME FIELD 1900 USES
058860* LATER FOR THE SORT PASS, BUT THE TWO USES NEVER OVERLAP IN TIME.
058900     MOVE 'N'                    TO WS-DUPE-ID-FOUND-SW
059000     SET IDX-DEVICE TO 1
059100     MOVE ZERO                   TO WS-SCAN-IDX
059200*
059300     PERFORM 1130-BEGIN-SCAN-FOR-DUPLICATE-ID
059310        THRU 1130-END-SCAN-FOR-DUPLICATE-ID
059320       VARYING WS-SORT-OUTER-IDX FROM 1 BY 1
059330         UNTIL WS-SORT-OUTER-IDX > WS-DEVICE-COUNT
060100*
060110* WS-SCAN-IDX COMES BACK NON-ZERO ONLY WHEN 1130 FOUND A MATCH -
060120* IF DUPE-ID-FOUND IS STILL OFF THE SCAN RAN TO THE END OF THE
060130* TABLE WITHOUT A HIT, WHICH MEANS THIS IS A BRAND NEW DEVICE
060140* AND A NEW ROW HAS TO BE APPENDED AT WS-DEVICE-COUNT RATHER
060150* THAN OVERWRITING AN EXISTING ONE.
060200     IF DUPE-ID-FOUND
060300        MOVE DR-DEVICE-ID-N      TO DEV-ID     (WS-SCAN-IDX)
060400        MOVE DR-DEVICE-NAME      TO DEV-NAME   (WS-SCAN-IDX)
060500        MOVE DR-LOCATION         TO DEV-LOCATION (WS-SCAN-IDX)
060600     ELSE
060610* BRAND NEW DEVICE - THE TABLE GROWS BY ONE ROW, AND THE
060620* OBSERVATION TALLY FIELDS START AT ZERO SINCE NO READING HAS BEEN
060630* THIS DEVICE YET.  THESE SAME COUNTERS ARE RE-ZEROED AGAIN IN
060640* 3110 BEFORE EACH STATISTICS PASS, SO THE INITIALIZATION HERE
060650* ONLY MATTERS IF A DEVICE HAS NO OBSERVATIONS AT ALL.
060700        ADD WS-CTE-01            TO WS-DEVICE-COUNT
060800        MOVE DR-DEVICE-ID-N      TO DEV-ID     (WS-DEVICE-COUNT)
060900        MOVE DR-DEVICE-NAME      TO DEV-NAME   (WS-DEVICE-COUNT)
061000        MOVE DR-LOCATION         TO DEV-LOCATION
061100                                    (WS-DEVICE-COUNT)
061200        MOVE ZERO                TO DEV-OBS-COUNT
061210                                    (WS-DEVICE-COUNT)
061300        MOVE ZERO                TO DEV-RECENT-COUNT
061310                                    (WS-DEVICE-COUNT)
061400        MOVE 'N'                 TO DEV-ALERT-SW (WS-DEVICE-COUNT)
061500     END-IF
061600*
061610* EVERY DEVICE RECORD ACCEPTED, NEW OR REPLACED, IS ECHOED BACK
061620* TO THE REPORT SO THE MASTER FILE LOAD CAN BE AUDITED LINE FOR
061630* LINE AGAINST THE INPUT DECK.  THE ID IS RIGHT-JUSTIFIED IN A
061640* ZERO-SUPPRESSED EDIT FIELD AND THE LEADING SPACES ARE STRIPPED
061650* OFF VIA REFERENCE MODIFICATION BEFORE IT GOES INTO THE STRING -
061660* THERE IS NO INTRINSIC TRIM FUNCTION IN THIS COMPILER'S DIALECT.
061700     MOVE SPACES                 TO WS-ECHO-LINE
061710     MOVE DR-DEVICE-ID-N         TO WS-ID-EDITED
061720     INSPECT WS-ID-EDITED TALLYING WS-ID-LEAD-SPACES
061730             FOR LEADING SPACE
061740     ADD WS-CTE-01               TO WS-ID-LEAD-SPACES
061750     MOVE SPACES                 TO WSE-PREFIX
061760     STRING 'Device [deviceID='  DELIMITED BY SIZE
061770            WS-ID-EDITED (WS-ID-LEAD-SPACES:)
061780                                 DELIMITED BY SIZE
061790            ','                  DELIMITED BY SIZE
061800       INTO WSE-PREFIX
061900     MOVE DR-DEVICE-NAME         TO WSE-NAME
062000     MOVE DR-LOCATION            TO WSE-LOCATION
062400     MOVE 'deviceName='          TO WSE-NAME-TAG
062450     MOVE 'location='            TO WSE-LOC-TAG
062500     MOVE ']'                    TO WSE-CLOSE-BRACKET
062600     MOVE WS-ECHO-LINE           TO REPORT-LINE-OUT
062700     WRITE REPORT-LINE-OUT.
062800 1120-END-FILE-DEVICE-RECORD.
062900     EXIT.
062910*
062920*---------------------------------------------------------------*
062930* 1130 - ONE PASS OF THE DUPLICATE-ID SCAN DRIVEN BY 1120 ABOVE. *
062940* SPLIT OUT OF 1120 SO THE SCAN IS PERFORM ... THRU, NOT AN     *
062950* IN-LINE PERFORM LOOP.                                         *
062960*---------------------------------------------------------------*
062970 1130-BEGIN-SCAN-FOR-DUPLICATE-ID.
062980*
062981* ONE ROW COMPARED PER CALL.  THE VARYING CLAUSE BACK IN 1120
062982* DRIVES WS-SORT-OUTER-IDX THROUGH EVERY FILED ROW; THIS
062983* PARAGRAPH DOES NOT STOP THE LOOP EARLY ON A MATCH BECAUSE A
062984* LOOP CANNOT BE EXITED MID-RANGE UNDER THE PERFORM ... THRU
062985* FORM - THE SCAN SIMPLY RUNS TO THE END EVERY TIME AND THE
062986* SWITCH REMEMBERS WHETHER A MATCH WAS EVER SEEN.  DEVICE
062987* COUNTS ARE SMALL ENOUGH IN PRACTICE THAT THE WASTED
062988* COMPARISONS AFTER A HIT COST NOTHING.
062990     IF DEV-ID (WS-SORT-OUTER-IDX) IS EQUAL TO DR-DEVICE-ID-N
063000        MOVE WS-SORT-OUTER-IDX   TO WS-SCAN-IDX
063010        MOVE 'Y'                 TO WS-DUPE-ID-FOUND-SW
063020     END-IF.
063030 1130-END-SCAN-FOR-DUPLICATE-ID.
063040     EXIT.
063050*
063100*---------------------------------------------------------------*
063200* 1900 - SORT THE GAUGE TABLE ASCENDING BY DEVICE ID USING A   *
063300* STRAIGHT INSERTION SORT, THE SAME SHAPE THIS SHOP USED IN     *
063400* THE OLD FRUIT LOOK-UP STAFF EXERCISE, SO SEARCH ALL BELOW    *
063500* CAN RUN A BINARY SEARCH DURING THE OBSERVATION PASS.          *
063600*---------------------------------------------------------------*
063700 1900-BEGIN-SORT-DEVICE-TABLE.
063800*
063810* A TABLE OF ONE ROW, OR NO ROWS AT ALL, IS ALREADY IN ORDER BY
063820* DEFINITION, SO THE SORT IS SKIPPED ENTIRELY RATHER THAN LET
063830* THE VARYING CLAUSE RUN WITH A STARTING VALUE PAST THE ENDING
063840* VALUE.
063900     IF WS-DEVICE-COUNT > 1
064000        PERFORM 1910-BEGIN-INSERTION-PASS
064100           THRU 1910-END-INSERTION-PASS
064200          VARYING WS-SORT-OUTER-IDX FROM 2 BY 1
064300            UNTIL WS-SORT-OUTER-IDX > WS-DEVICE-COUNT
064400     END-IF.
064500 1900-END-SORT-DEVICE-TABLE.
064600     EXIT.
064700*
064800 1910-BEGIN-INSERTION-PASS.
064900*
064910* STANDARD STRAIGHT INSERTION SORT.  THE ROW AT WS-SORT-OUTER-IDX
064920* IS LIFTED OUT INTO THE SWAP AREA FIRST SO IT IS NOT OVERWRITTEN
064930* WHILE THE ROWS AHEAD OF IT ARE SLID DOWN ONE AT A TIME BY 1920
064940* BELOW - THE SAME LIFT-SHIFT-DROP SHAPE AS ANY HAND-CODED
064950* INSERTION SORT ON THIS CLASS OF MACHINE.
065000     MOVE DEV-ID       (WS-SORT-OUTER-IDX) TO WI-ID
065100     MOVE DEV-NAME     (WS-SORT-OUTER-IDX) TO WS-SWAP-NAME
065200     MOVE DEV-LOCATION (WS-SORT-OUTER-IDX) TO WS-SWAP-LOCATION
065300*
065400     MOVE WS-SORT-OUTER-IDX TO WS-SORT-INNER-IDX
065410*
065420* THE SHIFT CONTINUES WHILE THERE IS STILL A ROW AHEAD OF THE
065430* INNER INDEX AND THAT ROW'S KEY IS GREATER THAN THE LIFTED
065440* ROW'S KEY.  WHEN NEITHER CONDITION HOLDS, WS-SORT-INNER-IDX
065450* IS SITTING ON THE SLOT WHERE THE LIFTED ROW BELONGS.
065510     PERFORM 1920-BEGIN-SHIFT-DOWN-ONE-ROW
065520        THRU 1920-END-SHIFT-DOWN-ONE-ROW
065530       UNTIL WS-SORT-INNER-IDX < 2
065540          OR DEV-ID (WS-SORT-INNER-IDX - 1) NOT > WI-ID
066600*
066700     MOVE WI-ID          TO DEV-ID       (WS-SORT-INNER-IDX)
066800     MOVE WS-SWAP-NAME   TO DEV-NAME     (WS-SORT-INNER-IDX)
066900     MOVE WS-SWAP-LOCATION
066901                        TO DEV-LOCATION (WS-SORT-INNER-IDX).
067000 1910-END-INSERTION-PASS.
067100     EXIT.
067110*
067120*---------------------------------------------------------------*
067130* 1920 - SHIFT ONE TABLE ROW DOWN BY ONE POSITION, CALLED        *
067140* REPEATEDLY BY 1910 ABOVE UNTIL THE INSERTION POINT IS FOUND.   *
067150*---------------------------------------------------------------*
067160 1920-BEGIN-SHIFT-DOWN-ONE-ROW.
067170*
067171* THE ROW ONE POSITION AHEAD OF THE INNER INDEX MOVES BACK BY
067172* ONE SLOT, OPENING UP THE GAP THE LIFTED ROW WILL EVENTUALLY
067173* DROP INTO ONCE 1910'S LOOP CONDITION STOPS BEING TRUE.
067180     MOVE DEV-ID (WS-SORT-INNER-IDX - 1)
067190       TO DEV-ID       (WS-SORT-INNER-IDX)
067200     MOVE DEV-NAME (WS-SORT-INNER-IDX - 1)
067210       TO DEV-NAME     (WS-SORT-INNER-IDX)
067220     MOVE DEV-LOCATION (WS-SORT-INNER-IDX - 1)
067230       TO DEV-LOCATION (WS-SORT-INNER-IDX)
067240     SUBTRACT WS-CTE-01 FROM WS-SORT-INNER-IDX.
067250 1920-END-SHIFT-DOWN-ONE-ROW.
067260     EXIT.
067270*
067300*---------------------------------------------------------------*
067400* 2000 - OBSERVATION LOAD.  EACH ACCEPTED OBSERVATION IS        *
067500* APPENDED TO THE FLAT TABLE IN ARRIVAL ORDER AND ALSO TALLIED *
067600* AGAINST ITS OWNING GAUGE'S RUNNING COUNT.                     *
067700*---------------------------------------------------------------*
067800 2000-BEGIN-LOAD-OBSERVATIONS.
067900*
067910* UNLIKE THE DEVICE FILE, A MISSING OR UNOPENABLE OBSERVATION
067920* FILE IS NOT TREATED AS A FATAL CONDITION - THIS PARAGRAPH IS
067930* ONLY EVER PERFORMED WHEN THE DEVICE LOAD CAME BACK CLEAN (SEE
067940* THE GUARD IN 0000-MAIN-LINE), SO A GAUGE REPORT WITH ZERO
067950* OBSERVATIONS IS STILL A VALID REPORT, JUST ONE WITH EVERY
067960* AVERAGE AND CHANGE COLUMN AT ZERO.
068000     OPEN INPUT OBSERVATION-FILE
068100*
068200     IF FS-OBSERVATION-FILE IS EQUAL TO '00'
068300        MOVE ZERO                TO WS-HDR-LINES-SKIPPED
068400        PERFORM 2010-BEGIN-READ-OBSERVATION-RECORD
068500           THRU 2010-END-READ-OBSERVATION-RECORD
068600          UNTIL FS-OBSERVATION-FILE IS EQUAL TO '10'
068700        CLOSE OBSERVATION-FILE
068800     END-IF.
068900 2000-END-LOAD-OBSERVATIONS.
069000     EXIT.
069100*
069200 2010-BEGIN-READ-OBSERVATION-RECORD.
069300*
069310* SAME HEADER-CARD-SKIP SHAPE AS 1010 ABOVE FOR THE DEVICE FILE -
069320* THE FIRST RECORD ON THE OBSERVATION DECK IS ALSO A COLUMN
069330* HEADING CARD, NOT A READING.
069400     READ OBSERVATION-FILE
069500        AT END
069600           CONTINUE
069700        NOT AT END
069800           IF WS-HDR-LINES-SKIPPED IS EQUAL TO ZERO
069900              MOVE WS-CTE-01        TO WS-HDR-LINES-SKIPPED
070000           ELSE
070100              PERFORM 2100-BEGIN-VALIDATE-AND-MATCH-OBS
070200                 THRU 2100-END-VALIDATE-AND-MATCH-OBS
070300           END-IF
070400     END-READ.
070500 2010-END-READ-OBSERVATION-RECORD.
070600     EXIT.
070700*
070800 2100-BEGIN-VALIDATE-AND-MATCH-OBS.
070900*
070910* FIELD VALIDATION RUNS BEFORE THE DEVICE MATCH ON PURPOSE - NO
070920* SENSE SEARCHING THE GAUGE TABLE WITH A DEVICE ID THAT IS NOT
070930* EVEN NUMERIC, AND THE SKIPPED-RECORD COUNT SHOULD ONLY GO UP
070940* ONCE PER BAD RECORD, NOT ONCE FOR THE FIELD EDIT AND AGAIN FOR
070950* A FAILED SEARCH ON TOP OF IT.
071000     PERFORM 2110-BEGIN-VALIDATE-OBS-FIELDS
071100        THRU 2110-END-VALIDATE-OBS-FIELDS
071200*
071300     IF NOT DIVIDE-FAILED
071400        PERFORM 2120-BEGIN-MATCH-OBS-TO-DEVICE
071500           THRU 2120-END-MATCH-OBS-TO-DEVICE
071600     END-IF.
071700 2100-END-VALIDATE-AND-MATCH-OBS.
071800     EXIT.
071900*
072000*---------------------------------------------------------------*
072100* 2110 - ALL THREE FIELDS MUST BE NUMERIC.  THE DEVICE-ID      *
072200* CHECK MIRRORS 1110 ABOVE, DOWN TO THE N/A SUBSTITUTION.      *
072300*---------------------------------------------------------------*
072400 2110-BEGIN-VALIDATE-OBS-FIELDS.
072500*
072510* THE SWITCH IS RESET FOR EVERY OBSERVATION RECORD, SAME AS IN
072520* 1110 FOR THE DEVICE SIDE - IT IS SHARED WORKING-STORAGE, NOT
072530* LOCAL TO THIS PARAGRAPH, SO A STALE 'Y' LEFT OVER FROM THE
072540* PREVIOUS RECORD WOULD OTHERWISE FAIL EVERY RECORD AFTER THE
072550* FIRST BAD ONE.
072600     MOVE 'N'                    TO WS-DIVIDE-FAILED-SW
072610*
072620* DEVICE ID CHECK FIRST, AND IN THE SAME TWO-CASE SHAPE AS 1110 -
072630* BLANK FIELD PRINTS 'N/A', NON-NUMERIC-BUT-PUNCHED ECHOES THE
072640* RAW CARD IMAGE.  AN OBSERVATION WITH A BAD DEVICE ID CANNOT BE
072650* MATCHED TO ANY GAUGE EVEN IF THE OTHER TWO FIELDS ARE CLEAN,
072660* SO THIS CHECK HAS TO COME FIRST.
072800     IF OR-DEVICE-ID-X IS EQUAL TO SPACES
072900        MOVE 'N/A'               TO WS-DEVICE-ID-OR-NA
073000        MOVE 'Y'                 TO WS-DIVIDE-FAILED-SW
073100     ELSE
073200        IF OR-DEVICE-ID-X IS NOT NUMERIC
074000           MOVE OR-DEVICE-ID-X   TO WS-DEVICE-ID-OR-NA
075000           MOVE 'Y'              TO WS-DIVIDE-FAILED-SW
076000        END-IF
077000     END-IF
078000*
078100* OBSERVATION TIME AND RAINFALL ARE ONLY CHECKED IF THE DEVICE
078200* ID ALREADY PASSED - NO POINT VALIDATING THE REST OF A RECORD
078300* THAT IS GOING TO BE SKIPPED ANYWAY, AND THIS KEEPS THE
078400* DIAGNOSTIC MESSAGE FOCUSED ON THE FIRST FIELD THAT WENT WRONG
078500* INSTEAD OF PILING UP UNRELATED COMPLAINTS ABOUT THE SAME CARD.
079000     IF NOT DIVIDE-FAILED
080000        IF OR-OBS-TIME-X IS NOT NUMERIC
081000           MOVE 'Y'              TO WS-DIVIDE-FAILED-SW
082000        END-IF
083000     END-IF
084000*
085000     IF NOT DIVIDE-FAILED
086000        IF OR-RAINFALL-X IS NOT NUMERIC
087000           MOVE 'Y'              TO WS-DIVIDE-FAILED-SW
088000        END-IF
089000     END-IF
090000*
090100* THE DIAGNOSTIC LINE BELOW ALWAYS ECHOES THE DEVICE ID FIELD,
090200* EVEN WHEN THE FAILURE WAS ACTUALLY IN THE TIME OR RAINFALL
090300* FIELD, SINCE THE DEVICE ID IS THE ONE PIECE OF INFORMATION
090400* THAT LETS SOMEONE TRACE THE BAD CARD BACK TO A GAUGE AND A
090500* TELEMETRY DROP.
091000     IF DIVIDE-FAILED
092000        MOVE SPACES              TO WSD-TEXT
093000        STRING 'Error parsing observation - Device ID = '
094000               DELIMITED BY SIZE
095000               WS-DEVICE-ID-OR-NA
096000               DELIMITED BY SPACE
097000               ' - Skipping record'
098000               DELIMITED BY SIZE
099000          INTO WSD-TEXT
100000        MOVE WS-DIAGNOSTIC-LINE  TO REPORT-LINE-OUT
101000        WRITE REPORT-LINE-OUT
102000        DISPLAY WSD-TEXT
103000        ADD WS-CTE-01            TO WS-RECORDS-SKIPPED-CNT
104000     END-IF.
105000 2110-END-VALIDATE-OBS-FIELDS.
106000     EXIT.
107000*
108000*---------------------------------------------------------------*
109000* 2120 - BINARY SEARCH THE SORTED GAUGE TABLE FOR THE OWNING   *
110000* DEVICE.  NO MATCH, NO FILE - THE READING IS SKIPPED.         *
111000*---------------------------------------------------------------*
112000 2120-BEGIN-MATCH-OBS-TO-DEVICE.
113000*
113100* SEARCH ALL ONLY WORKS AGAINST A TABLE THAT IS ACTUALLY SORTED
113200* ON ITS ASCENDING KEY - THAT IS WHY 1900 HAS TO SORT THE GAUGE
113300* TABLE BEFORE THIS PARAGRAPH EVER RUNS.  THE COMPILER GENERATES
113400* A BINARY SEARCH HERE INSTEAD OF A LINEAR ONE, WHICH MATTERS ON
113500* A DISTRICT WITH SEVERAL THOUSAND GAUGES AND A FULL DAY'S WORTH
113600* OF TELEMETRY TO MATCH AGAINST THEM.
114000     SET IDX-DEVICE TO 1
115000     SEARCH ALL DEVICE-ENTRY
116000        AT END
117000           MOVE SPACES           TO WSD-TEXT
118000           STRING 'Error matching observation - Device ID = '
119000                  DELIMITED BY SIZE
120000                  OR-DEVICE-ID-X
121000                  DELIMITED BY SPACE
122000                  ' - Device not found - Skipping record'
123000                  DELIMITED BY SIZE
124000             INTO WSD-TEXT
125000           MOVE WS-DIAGNOSTIC-LINE TO REPORT-LINE-OUT
126000           WRITE REPORT-LINE-OUT
127000           DISPLAY WSD-TEXT
128000           ADD WS-CTE-01         TO WS-RECORDS-SKIPPED-CNT
129000        WHEN DEV-ID (IDX-DEVICE) IS EQUAL TO OR-DEVICE-ID-N
130000           PERFORM 2130-BEGIN-APPEND-OBSERVATION
131000              THRU 2130-END-APPEND-OBSERVATION
132000     END-SEARCH.
133000 2120-END-MATCH-OBS-TO-DEVICE.
134000     EXIT.
135000*
136000 2130-BEGIN-APPEND-OBSERVATION.
137000*
137100* THE FLAT OBSERVATION TABLE IS NEVER SORTED OR SEARCHED - IT IS
137200* ONLY EVER WALKED TOP TO BOTTOM, ONCE PER GAUGE, DURING THE
137300* STATISTICS PASS IN 3120 BELOW - SO OBSERVATIONS ARE SIMPLY
137400* APPENDED HERE IN THE ORDER THEY ARRIVE OFF THE TELEMETRY DECK.
137500* DEV-OBS-COUNT ON THE OWNING GAUGE IS BUMPED HERE TOO, THOUGH
137600* NOTHING DOWNSTREAM CURRENTLY USES IT FOR MORE THAN A RUNNING
137700* TALLY OF HOW MANY READINGS EACH DEVICE HAS ON FILE.
138000     ADD WS-CTE-01               TO WS-OBSERVATION-COUNT
139000     MOVE OR-DEVICE-ID-N    TO OBS-DEVICE-ID
139010                                (WS-OBSERVATION-COUNT)
140000     MOVE OR-OBS-TIME-N     TO OBS-TIME
140010                                (WS-OBSERVATION-COUNT)
141000     MOVE OR-RAINFALL-N     TO OBS-RAINFALL
141010                                (WS-OBSERVATION-COUNT)
142000     ADD WS-CTE-01               TO DEV-OBS-COUNT (IDX-DEVICE)
143000     ADD WS-CTE-01               TO WS-OBS-PROCESSED-CNT.
144000 2130-END-APPEND-OBSERVATION.
145000     EXIT.
146000*
147000*---------------------------------------------------------------*
148000* 3000 - STATISTICS AND REPORT.  THE GAUGE TABLE IS ALREADY IN *
149000* ASCENDING DEVICE ID ORDER FROM 1900, SO THE TABLE IS SIMPLY  *
150000* WALKED TOP TO BOTTOM FOR A DETERMINISTIC REPORT.              *
151000*---------------------------------------------------------------*
152000 3000-BEGIN-PRODUCE-REPORT.
153000*
153100* ONE COLUMN HEADING LINE FOR THE WHOLE RUN, WRITTEN ONCE BEFORE
153200* THE DETAIL LOOP STARTS - THIS REPORT DOES NOT PAGE-BREAK OR
153300* RE-HEAD ON OVERFLOW THE WAY AN OLDER CAR-SALES-STYLE REPORT
153400* MIGHT, SINCE A DISTRICT'S GAUGE COUNT NEVER RUNS LONG ENOUGH
153500* TO JUSTIFY IT.
154000     MOVE WS-HEADING-LINE        TO REPORT-LINE-OUT
155000     WRITE REPORT-LINE-OUT
156000*
156100* IDX-DEVICE DRIVES THIS LOOP IN ASCENDING DEVICE-ID ORDER
156200* BECAUSE 1900 ALREADY SORTED THE TABLE THAT WAY - THE SAME
156300* INDEX IS ALSO USED DIRECTLY BY SEARCH ALL IN 2120 ABOVE, SO
156400* IT IS DECLARED ONCE AS AN INDEX AND SHARED ACROSS BOTH PASSES.
157000     PERFORM 3100-BEGIN-REPORT-ONE-DEVICE
158000        THRU 3100-END-REPORT-ONE-DEVICE
159000       VARYING IDX-DEVICE FROM 1 BY 1
160000         UNTIL IDX-DEVICE > WS-DEVICE-COUNT.
161000 3000-END-PRODUCE-REPORT.
162000     EXIT.
163000*
164000 3100-BEGIN-REPORT-ONE-DEVICE.
164100*
164200* ONE DEVICE, THREE STEPS: COMPUTE ITS STATISTICS, PRINT ITS
164300* DETAIL LINE, THEN ROLL ITS ALERT STATUS INTO THE RUN TOTALS -
164400* IN THAT ORDER, SINCE DEV-ALERT-SW IS NOT SET UNTIL 3110/3130
164500* HAVE RUN.
166000     PERFORM 3110-BEGIN-COMPUTE-STATISTICS
167000        THRU 3110-END-COMPUTE-STATISTICS
168000*
169000     PERFORM 3200-BEGIN-BUILD-DETAIL-LINE
170000        THRU 3200-END-BUILD-DETAIL-LINE
171000*
172000     ADD WS-CTE-01               TO WS-DEVICES-REPORTED-CNT
173000*
174000     IF DEV-IN-ALERT (IDX-DEVICE)
175000        ADD WS-CTE-01            TO WS-DEVICES-ALERT-CNT
176000     END-IF.
177000 3100-END-REPORT-ONE-DEVICE.
178000     EXIT.
179000*
180000*---------------------------------------------------------------*
181000* 3110 - THE THREE STATISTICS, RELATIVE TO WS-CUTOFF-TIME.     *
182000* AN OBSERVATION IS RECENT WHEN ITS TIME IS STRICTLY GREATER   *
183000* THAN THE CUTOFF.  EARLIEST/LATEST ARE THE FIRST AND LAST     *
184000* RECENT READING IN ARRIVAL (NOT SORTED) ORDER.                 *
185000*---------------------------------------------------------------*
186000 3110-BEGIN-COMPUTE-STATISTICS.
187000*
187100* ALL FIVE OF THIS DEVICE'S WORKING FIELDS ARE ZEROED BEFORE THE
187200* OBSERVATION TABLE IS SCANNED.  THIS MATTERS BECAUSE THE TABLE
187300* ROWS ARE REUSED FROM THE PREVIOUS PROGRAM RUN ONLY IN THE
187400* LOGICAL SENSE THAT THEY CARRY OVER FROM DEVICE TO DEVICE
187500* WITHIN THIS SAME RUN - EACH DEVICE'S STATISTICS MUST START
187600* FROM A CLEAN SLATE OR A PRIOR GAUGE'S SUM WOULD BLEED INTO
187700* THE NEXT ONE'S AVERAGE.
188000     MOVE ZERO                   TO DEV-RECENT-COUNT (IDX-DEVICE)
189000     MOVE ZERO                   TO DEV-RECENT-SUM   (IDX-DEVICE)
190000     MOVE ZERO                   TO DEV-EARLIEST-RAIN (IDX-DEVICE)
191000     MOVE ZERO                   TO DEV-LATEST-RAIN  (IDX-DEVICE)
192000     MOVE 'N'                    TO DEV-ALERT-SW     (IDX-DEVICE)
192100* WS-FIRST-RECENT-SEEN-SW TRACKS, FOR THIS ONE DEVICE ONLY,
192200* WHETHER THE SCAN BELOW HAS ALREADY LATCHED THE EARLIEST RECENT
192300* READING - IT IS RESET HERE AND USED NOWHERE ELSE IN THE
192400* PROGRAM, SO IT IS SAFE TO SHARE THE SAME WORKING-STORAGE
192500* FIELD ACROSS ALL 9999 POSSIBLE DEVICES, ONE AT A TIME.
193000     MOVE 'N'                    TO WS-FIRST-RECENT-SEEN-SW
194000*
194100* THE WHOLE FLAT OBSERVATION TABLE IS WALKED FOR EVERY SINGLE
194200* DEVICE - AN O(DEVICES TIMES OBSERVATIONS) SCAN.  THIS SHOP
194300* ACCEPTED THAT COST BECAUSE THE OBSERVATION TABLE WAS NEVER
194400* WORTH SORTING BY DEVICE ID JUST FOR A ONE-PASS REPORT, UNLIKE
194500* THE GAUGE MASTER TABLE WHICH IS SEARCHED REPEATEDLY DURING
194600* LOAD AND SO EARNS ITS KEEP AS A SORTED SEARCH ALL TABLE.
195000     PERFORM 3120-BEGIN-SCAN-ONE-OBSERVATION
196000        THRU 3120-END-SCAN-ONE-OBSERVATION
197000       VARYING WS-SCAN-IDX FROM 1 BY 1
198000         UNTIL WS-SCAN-IDX > WS-OBSERVATION-COUNT
199000*
199100* THE AVERAGE IS COMPUTED BEFORE THE CHANGE FIGURE BELOW SINCE
199200* 3130 ALSO OWNS THE ZERO-RECENT-READINGS SPECIAL CASE THAT
199300* FORCES THE ALERT FLAG BACK OFF - THAT HAS TO HAPPEN BEFORE
199400* 3200 BUILDS THE DETAIL LINE.
200000     PERFORM 3130-BEGIN-COMPUTE-AVERAGE
201000        THRU 3130-END-COMPUTE-AVERAGE
202000*
202100* CHANGE IN RAINFALL IS SIMPLY THE LATEST RECENT READING MINUS
202200* THE EARLIEST RECENT READING - A POSITIVE NUMBER MEANS THE
202300* GAUGE IS TRENDING WETTER SINCE THE FIRST RECENT READING, A
202400* NEGATIVE NUMBER MEANS IT IS DRYING OUT.  THIS IS WHY THE FIELD
202500* IS SIGNED AND PRINTED WITH A LEADING MINUS EDIT, NOT ZERO
202600* SUPPRESSED LIKE THE DEVICE ID COLUMN.
203000     COMPUTE WS-STAT-CHG-RAW =
204000           DEV-LATEST-RAIN (IDX-DEVICE)
205000         - DEV-EARLIEST-RAIN (IDX-DEVICE)
206000*
206100* FEWER THAN TWO RECENT READINGS MEANS THERE IS NO MEANINGFUL
206200* CHANGE TO REPORT - A SINGLE READING HAS NOTHING TO BE COMPARED
206300* AGAINST, SO THE CHANGE COLUMN IS FORCED BACK TO ZERO RATHER
206400* THAN LEFT AS A MEANINGLESS SELF-SUBTRACTION OR A RANDOM
206500* LEFTOVER VALUE FROM THE PRIOR DEVICE.
207000     IF DEV-RECENT-COUNT (IDX-DEVICE) < 2
208000        MOVE ZERO                TO WS-STAT-CHG-RAW
209000     END-IF.
210000 3110-END-COMPUTE-STATISTICS.
211000     EXIT.
212000*
213000 3120-BEGIN-SCAN-ONE-OBSERVATION.
214000*
214100* ONE ROW OF THE FLAT OBSERVATION TABLE IS EXAMINED PER CALL.
214200* ANY READING THAT DOES NOT BELONG TO THIS DEVICE IS SKIPPED
214300* OUTRIGHT - THE TABLE HOLDS EVERY DEVICE'S READINGS TOGETHER
214400* IN ARRIVAL ORDER, SO MOST CALLS DO NOTHING AT ALL FOR A
214500* DISTRICT WITH MANY GAUGES.
215000     IF OBS-DEVICE-ID (WS-SCAN-IDX) IS EQUAL TO
215010                                   DEV-ID (IDX-DEVICE)
215020* THE CUTOFF TEST IS STRICTLY GREATER THAN, NOT GREATER THAN OR
215030* EQUAL TO - A READING TAKEN AT EXACTLY THE CUTOFF MOMENT IS
215040* CONSIDERED PART OF THE PRIOR CYCLE, NOT THIS ONE, PER THE
215050* STANDING RULE FROM THE FLASH-FLOOD WARNING DESK.
216000        IF OBS-TIME (WS-SCAN-IDX) > WS-CUTOFF-TIME
217000           ADD WS-CTE-01         TO DEV-RECENT-COUNT (IDX-DEVICE)
218000           ADD OBS-RAINFALL (WS-SCAN-IDX)
219000             TO DEV-RECENT-SUM (IDX-DEVICE)
220000*
220100* THE FLAT TABLE IS NOT IN TIME ORDER, SO "EARLIEST" AND
220200* "LATEST" HERE MEAN THE FIRST AND LAST QUALIFYING READING
220300* ENCOUNTERED IN ARRIVAL (TABLE) ORDER, NOT IN CHRONOLOGICAL
220400* ORDER BY TIMESTAMP - THE SAME CONVENTION THE SPEC'S DATA
220500* LOGGERS USE WHEN THEY STAMP A READING AS IT COMES IN.
221000           IF NOT FIRST-RECENT-SEEN
222000              MOVE OBS-RAINFALL (WS-SCAN-IDX)
223000                TO DEV-EARLIEST-RAIN (IDX-DEVICE)
224000              MOVE 'Y'           TO WS-FIRST-RECENT-SEEN-SW
225000           END-IF
226000           MOVE OBS-RAINFALL (WS-SCAN-IDX)
227000             TO DEV-LATEST-RAIN (IDX-DEVICE)
228000*
228100* THE ALERT FLAG IS STICKY FOR THE WHOLE SCAN - ONCE ANY RECENT
228200* READING EXCEEDS THE THRESHOLD THE DEVICE STAYS FLAGGED EVEN IF
228300* A LATER READING IN THE SCAN IS BELOW IT.  ONLY THE ZERO-RECENT
228400* SPECIAL CASE IN 3130 CAN TURN THE FLAG BACK OFF AFTER THIS
228500* POINT.
229000           IF OBS-RAINFALL (WS-SCAN-IDX) > WS-ALERT-THRESHOLD
230000              MOVE 'Y'           TO DEV-ALERT-SW (IDX-DEVICE)
231000           END-IF
232000        END-IF
233000     END-IF.
234000 3120-END-SCAN-ONE-OBSERVATION.
235000     EXIT.
236000*
237000*---------------------------------------------------------------*
238000* 3130 - AVERAGE RAINFALL SINCE CUTOFF, 3 DECIMALS, ROUNDED    *
239000* HALF-UP.  A ZERO RECENT COUNT WOULD DIVIDE BY ZERO, SO THAT  *
240000* CASE IS TRAPPED EXPLICITLY INSTEAD OF RELYING ON SIZE ERROR, *
241000* THE WAY THE OLD CAR-SALES REPORT TRAPPED ITS AVERAGE.       *
242000*---------------------------------------------------------------*
243000 3130-BEGIN-COMPUTE-AVERAGE.
244000*
244100* A DEVICE WITH NO RECENT READINGS AT ALL GETS A FLAT ZERO
244200* AVERAGE RATHER THAN BEING LEFT OFF THE REPORT - EVERY GAUGE ON
244300* THE MASTER FILE GETS ONE DETAIL LINE REGARDLESS OF WHETHER IT
244400* REPORTED ANYTHING SINCE THE LAST CUTOFF, SO A SILENT GAUGE IS
244500* JUST AS VISIBLE ON THE PRINTOUT AS A NOISY ONE.  THE ALERT
244600* FLAG IS ALSO FORCED OFF HERE SINCE AN ALERT WITH NO SUPPORTING
244700* READING WOULD BE MEANINGLESS ON THE PRINTED LINE.
245000     IF DEV-RECENT-COUNT (IDX-DEVICE) IS EQUAL TO ZERO
246000        MOVE ZERO                TO WS-STAT-AVG-RAW
247000        MOVE 'N'                 TO DEV-ALERT-SW (IDX-DEVICE)
248000     ELSE
248100* SUM DIVIDED BY COUNT, ROUNDED TO THE THIRD DECIMAL PLACE BY
248200* THE COMPILER'S OWN ROUNDING RULE (HALF-UP) RATHER THAN BY ANY
248300* HAND-CODED ADJUSTMENT - THE RESULT FIELD'S OWN PICTURE CLAUSE
248400* CARRIES THE THREE DECIMAL DIGITS THE REPORT REQUIRES.  THE ON
248500* SIZE ERROR CLAUSE IS A BELT-AND-SUSPENDERS GUARD ONLY; THE
248600* ZERO-COUNT CASE THAT WOULD ACTUALLY DIVIDE BY ZERO IS ALREADY
248700* CAUGHT BY THE IF ABOVE AND NEVER REACHES THE DIVIDE AT ALL.
249000        DIVIDE DEV-RECENT-SUM (IDX-DEVICE)
250000           BY DEV-RECENT-COUNT (IDX-DEVICE)
251000         GIVING WS-STAT-AVG-RAW ROUNDED
252000           ON SIZE ERROR
253000              MOVE ZERO          TO WS-STAT-AVG-RAW
254000        END-DIVIDE
255000     END-IF.
256000 3130-END-COMPUTE-AVERAGE.
257000     EXIT.
258000*
259000*---------------------------------------------------------------*
260000* 3200 - MOVE THE COMPUTED STATISTICS AND THE DEVICE MASTER    *
261000* FIELDS INTO THE PRINT LINE AND WRITE IT.                      *
262000*---------------------------------------------------------------*
263000 3200-BEGIN-BUILD-DETAIL-LINE.
264000*
264100* THE DETAIL LINE IS RE-SPACED ON EVERY CALL SO NO FIELD EVER
264200* CARRIES A STRAY CHARACTER LEFT OVER FROM THE PREVIOUS DEVICE'S
264300* LINE - A SHORTER DEVICE NAME OR LOCATION ON THIS DEVICE WOULD
264400* OTHERWISE SHOW TRAILING GARBAGE FROM THE LONGER ONE BEFORE IT.
265000     MOVE SPACES                 TO WS-DETAIL-LINE
266000     MOVE DEV-ID       (IDX-DEVICE) TO DET-DEVICE-ID
267000     MOVE DEV-NAME     (IDX-DEVICE) TO DET-DEVICE-NAME
268000     MOVE DEV-LOCATION (IDX-DEVICE) TO DET-LOCATION
269000     MOVE WS-STAT-AVG-RAW        TO DET-AVG-RAINFALL
270000     MOVE WS-STAT-CHG-RAW        TO DET-CHG-RAINFALL
271000*
272000     IF DEV-IN-ALERT (IDX-DEVICE)
273000        MOVE 'ALERT'             TO DET-ALERT-FLAG
274000     ELSE
275000        MOVE SPACES              TO DET-ALERT-FLAG
276000     END-IF
277000*
278000     MOVE WS-DETAIL-LINE         TO REPORT-LINE-OUT
279000     WRITE REPORT-LINE-OUT.
280000 3200-END-BUILD-DETAIL-LINE.
281000     EXIT.
282000*
283000*---------------------------------------------------------------*
284000* 4000 - TRAILER TOTALS AND CLOSE-OUT, A CONTROL BREAK ON END  *
285000* OF FILE RATHER THAN ON A KEY CHANGE.                          *
286000*---------------------------------------------------------------*
287000 4000-BEGIN-FINISH-RUN.
288000*
288100* FOUR RUNNING COUNTERS ACCUMULATED ACROSS THE WHOLE RUN - HOW
288200* MANY GAUGES MADE IT ONTO THE REPORT, HOW MANY OBSERVATIONS
288300* WERE SUCCESSFULLY FILED, HOW MANY INPUT RECORDS OF EITHER
288400* KIND WERE REJECTED ON A FAILED EDIT OR A FAILED DEVICE MATCH,
288500* AND HOW MANY GAUGES CAME UP IN ALERT - ARE PRINTED HERE AS A
288600* SINGLE TRAILER LINE SO THE STATE HYDROLOGY OFFICE CAN
288700* RECONCILE THE RUN WITHOUT COUNTING DETAIL LINES BY HAND.
289000     MOVE SPACES                 TO WS-TRAILER-LINE
290000     MOVE WS-DEVICES-REPORTED-CNT TO TRL-DEVICES-REPORTED
291000     MOVE WS-OBS-PROCESSED-CNT   TO TRL-OBS-PROCESSED
292000     MOVE WS-RECORDS-SKIPPED-CNT TO TRL-RECORDS-SKIPPED
293000     MOVE WS-DEVICES-ALERT-CNT   TO TRL-DEVICES-ALERT
294000*
295000     MOVE WS-TRAILER-LINE        TO REPORT-LINE-OUT
296000     WRITE REPORT-LINE-OUT
297000*
298000     CLOSE REPORT-FILE.
299000 4000-END-FINISH-RUN.
299100     EXIT.
299200*
299300 END PROGRAM RnGaugeRpt.
